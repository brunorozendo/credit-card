000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CCDR-DECISION-RESULT.
000300 AUTHOR.        R T MCNALLY.
000400 INSTALLATION.  CONSUMER CARD SERVICES - DST.
000500 DATE-WRITTEN.  04/16/87.
000600 DATE-COMPILED. 04/16/87.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*  CCDR-DECISION-RESULT IS THE OUTPUT LAYOUT WRITTEN BY CCDM.B010*
001200*  ONE RECORD PER APPLICATION PROCESSED, CARRYING THE FINAL      *
001300*  APPROVE/REJECT OUTCOME, THE COMPUTED RISK SCORE AND, WHEN     *
001400*  APPROVED, THE APPROVED CREDIT LIMIT.  DOWNSTREAM SYSTEMS      *
001500*  (CARD ISSUANCE, ADVERSE-ACTION NOTICE PRINT) READ THIS FILE.  *
001600*                                                                *
001700*****************************************************************
001800*
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200*  DATE      BY    TICKET      DESCRIPTION
002300*  --------  ----  ----------  ------------------------------------
002400*  04/16/87  RTM   CCS-0013    ORIGINAL 100-BYTE DECISION RECORD.
002500*  05/21/91  JFK   CCS-0066    ADDED CCDR-STATUS-1CHAR REDEFINES -
002600*                              ADVERSE-ACTION PRINT JOB ONLY NEEDS
002700*                              THE FIRST CHARACTER OF STATUS.
002800*  11/09/95  LMW   CCS-0108    ADDED CCDR-DECISION-REASON-BRKDN
002900*                              REDEFINES SO THE REASON CATEGORY CAN
003000*                              BE ISOLATED FOR CONTROL REPORTING.
003100*  10/02/98  DKP   CCS-0142    Y2K REMEDIATION - NO DATE FIELDS ON
003200*                              THIS RECORD, CONFIRMED NO CHANGE
003300*                              REQUIRED.  LOGGED FOR THE Y2K FILE.
003350*  03/02/07  PRM   CCS-0207    SIGN IS TRAILING SEPARATE ADOPTED ON
003360*                              RISK-SCORE-AT AND APPROVED-LIMIT-AT
003370*                              PER THE CORPORATE SIGNED-NUMERIC
003380*                              STANDARD.  TRAILING FILLER WAS
003390*                              MIS-SIZED AT X(08) SINCE CCS-0013 -
003391*                              CORRECTED TO X(01) TO RESTORE THE
003392*                              RECORD TO ITS DOCUMENTED LENGTH
003393*                              BEFORE ADDING THE TWO SIGN BYTES
003394*                              (NEW TOTAL 101 BYTES).
003400*-----------------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-390.
003900 OBJECT-COMPUTER.   IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CCDR-DECISION-RESULT ASSIGN TO CCDRDATA
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  CCDR-DECISION-RESULT
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD.
005100*
005200* ONE CCDR RECORD PER APPLICATION DECISIONED.
005300*
005400 01  CCDR-DECISION-RECORD.
005500     05  CCDR-SSN-ID                    PIC X(11).
005600     05  CCDR-SSN-BRKDN REDEFINES CCDR-SSN-ID.
005700         10  CCDR-SSN-AREA-NBR           PIC X(03).
005800         10  FILLER                      PIC X(01).
005900         10  CCDR-SSN-GROUP-NBR          PIC X(02).
006000         10  FILLER                      PIC X(01).
006100         10  CCDR-SSN-SERIAL-NBR         PIC X(04).
006200     05  CCDR-APPLICATION-STATUS-CD     PIC X(10).
006300         88  CCDR-STATUS-APPROVED            VALUE 'APPROVED'.
006400         88  CCDR-STATUS-REJECTED            VALUE 'REJECTED'.
006500     05  CCDR-STATUS-1CHAR REDEFINES
006600             CCDR-APPLICATION-STATUS-CD.
006700         10  CCDR-STATUS-1ST-CHAR         PIC X(01).
006800         10  FILLER                       PIC X(09).
006900     05  CCDR-CREDIT-SCORE-NBR          PIC 9(03).
007000     05  CCDR-RISK-SCORE-AT             PIC S9(3)V99
007010                                             SIGN IS TRAILING SEPARATE.
007100     05  CCDR-APPROVED-LIMIT-AT         PIC S9(7)V99
007110                                             SIGN IS TRAILING SEPARATE.
007200     05  CCDR-DECISION-REASON-TXT       PIC X(60).
007300     05  CCDR-DECISION-REASON-BRKDN REDEFINES
007400             CCDR-DECISION-REASON-TXT.
007500         10  CCDR-REASON-PREFIX-TXT       PIC X(20).
007600         10  CCDR-REASON-DETAIL-TXT       PIC X(40).
007700     05  FILLER                         PIC X(01).
007800 WORKING-STORAGE SECTION.
007850 77  WS-CCDR-SCHEMA-VERSION-CT            PIC S9(3) COMP VALUE 04.
007900 77  WS-CCDR-FILLER                     PIC X(01) VALUE SPACES.
008000 PROCEDURE DIVISION.
008100 0000-LAYOUT-STUB.
008200*    THIS MEMBER IS A LAYOUT-ONLY COMPILE UNIT - NO APPLICATION
008300*    LOGIC RUNS HERE.  CCDM.B010 CARRIES THE MATCHING FD AND IS
008400*    THE PROGRAM THAT ACTUALLY WRITES CCDR-DECISION-RESULT.
008500     STOP RUN.
