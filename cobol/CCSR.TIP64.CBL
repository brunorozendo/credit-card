000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CCSR-SUMMARY-REPORT.
000300 AUTHOR.        R T MCNALLY.
000400 INSTALLATION.  CONSUMER CARD SERVICES - DST.
000500 DATE-WRITTEN.  04/23/87.
000600 DATE-COMPILED. 04/23/87.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*  CCSR-SUMMARY-REPORT IS THE PRINT LAYOUT FOR THE NIGHTLY        *
001200*  DECISIONING RUN CONTROL-TOTALS REPORT.  ONE PRINT LINE AREA   *
001300*  IS REDEFINED THREE WAYS - TITLE, RULE, AND DETAIL/TOTAL -     *
001400*  FOLLOWING THE SAME ONE-AREA-MANY-REDEFINES HABIT USED ON THE  *
001500*  857-REPORT PRINT FILE.  CCDM.B010 IS THE ONLY WRITER.         *
001600*                                                                *
001700*****************************************************************
001800*
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200*  DATE      BY    TICKET      DESCRIPTION
002300*  --------  ----  ----------  ------------------------------------
002400*  04/23/87  RTM   CCS-0014    ORIGINAL 132-COLUMN PRINT LAYOUT.
002500*  02/08/92  JFK   CCS-0072    ADDED CCSR-RULE-LINE-AREA REDEFINES
002600*                              FOR THE DASHED SEPARATOR LINE.
002700*  09/14/96  LMW   CCS-0121    ADDED CCSR-SUMMARY-LINE-ALT REDEFINES
002800*                              CARRYING A DOLLAR-EDITED TOTALS VIEW
002900*                              OF THE DETAIL LINE FOR THE APPROVED-
003000*                              LIMIT CONTROL TOTAL.
003100*  10/02/98  DKP   CCS-0143    Y2K REMEDIATION - RUN-DATE ON TITLE
003200*                              LINE WAS MM/DD/YY, NOW MM/DD/CCYY.
003300*-----------------------------------------------------------------
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CCSR-SUMMARY-REPORT ASSIGN TO CCSRPRNT
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  CCSR-SUMMARY-REPORT
004800     RECORDING MODE IS F
004900     LABEL RECORDS ARE STANDARD.
005000*
005100* ONE CCSR PRINT LINE PER CALL TO 5000-PRODUCE-SUMMARY-REPORT.
005200*
005300 01  CCSR-SUMMARY-LINE-AREA.
005400     05  CCSR-CARRIAGE-CTL-CD            PIC X(01).
005500     05  CCSR-LINE-LABEL-TXT             PIC X(40).
005600     05  CCSR-LINE-VALUE-NBR             PIC ZZZ,ZZZ,ZZ9.
005700     05  FILLER                          PIC X(83).
005800 01  CCSR-SUMMARY-LINE-ALT REDEFINES CCSR-SUMMARY-LINE-AREA.
005900     05  CCSR-ALT-CARRIAGE-CTL-CD        PIC X(01).
006000     05  CCSR-ALT-LINE-LABEL-TXT         PIC X(40).
006100     05  CCSR-ALT-LINE-VALUE-AT          PIC $ZZZ,ZZZ,ZZ9.99.
006200     05  FILLER                          PIC X(78).
006300 01  CCSR-TITLE-LINE-AREA REDEFINES CCSR-SUMMARY-LINE-AREA.
006400     05  CCSR-TITLE-CARRIAGE-CTL-CD      PIC X(01).
006500     05  CCSR-TITLE-TXT                  PIC X(60).
006600     05  CCSR-TITLE-RUN-DATE-DT          PIC X(10).
006700     05  FILLER                          PIC X(53).
006800 01  CCSR-RULE-LINE-AREA REDEFINES CCSR-SUMMARY-LINE-AREA.
006900     05  CCSR-RULE-CARRIAGE-CTL-CD       PIC X(01).
007000     05  CCSR-RULE-DASH-TXT              PIC X(90).
007100     05  FILLER                          PIC X(33).
007200 WORKING-STORAGE SECTION.
007250 77  WS-CCSR-SCHEMA-VERSION-CT            PIC S9(3) COMP VALUE 04.
007300 77  WS-CCSR-FILLER                     PIC X(01) VALUE SPACES.
007400 PROCEDURE DIVISION.
007500 0000-LAYOUT-STUB.
007600*    THIS MEMBER IS A LAYOUT-ONLY COMPILE UNIT - NO APPLICATION
007700*    LOGIC RUNS HERE.  CCDM.B010 CARRIES THE MATCHING FD AND IS
007800*    THE PROGRAM THAT ACTUALLY WRITES CCSR-SUMMARY-REPORT.
007900     STOP RUN.
