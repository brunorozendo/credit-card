000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CCBR-BUREAU-REPORT.
000300 AUTHOR.        R T MCNALLY.
000400 INSTALLATION.  CONSUMER CARD SERVICES - DST.
000500 DATE-WRITTEN.  04/09/87.
000600 DATE-COMPILED. 04/09/87.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*  CCBR-BUREAU-REPORT IS THE LAYOUT FOR THE PRE-AGGREGATED       *
001200*  CREDIT-BUREAU EXTRACT RECEIVED NIGHTLY FROM THE BUREAU.       *
001300*  PER-ACCOUNT AND PER-INQUIRY DETAIL IS SUMMARIZED BY THE       *
001400*  BUREAU BEFORE IT REACHES US - ONE CCBR RECORD PER SSN.        *
001500*  SCHEMA-OF-RECORD FOR CCDM.B010 - KEEP IN STEP.                *
001600*                                                                *
001700*****************************************************************
001800*
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200*  DATE      BY    TICKET      DESCRIPTION
002300*  --------  ----  ----------  ------------------------------------
002400*  04/09/87  RTM   CCS-0012    ORIGINAL 50-BYTE BUREAU EXTRACT.
002500*  07/14/90  JFK   CCS-0061    ADDED NUMBER-OF-RECENT-INQUIRIES -
002600*                              BUREAU BEGAN SENDING INQUIRY COUNTS.
002700*  03/02/94  LMW   CCS-0091    ADDED CC-TOTAL-BALANCE AND
002800*                              CC-TOTAL-LIMIT FOR UTILIZATION RISK.
002900*  10/02/98  DKP   CCS-0141    Y2K REMEDIATION - NO DATE FIELDS ON
003000*                              THIS RECORD, CONFIRMED NO CHANGE
003100*                              REQUIRED.  LOGGED FOR THE Y2K FILE.
003200*  06/30/00  TSB   CCS-0155    ADDED CCBR-CREDIT-SCORE-ALPHA
003300*                              REDEFINES FOR ERROR-MESSAGE EDITING.
003350*  03/02/07  PRM   CCS-0207    SIGN IS TRAILING SEPARATE ADOPTED ON
003360*                              MONTHLY-DEBT-PMT-AT, CC-TOTAL-
003370*                              BALANCE-AT AND CC-TOTAL-LIMIT-AT PER
003380*                              THE CORPORATE SIGNED-NUMERIC
003390*                              STANDARD.  FILLER SHRUNK FROM X(13)
003391*                              TO X(10) TO HOLD THE THREE ADDED
003392*                              SIGN BYTES.
003400*-----------------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-390.
003900 OBJECT-COMPUTER.   IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CCBR-BUREAU-REPORT ASSIGN TO CCBRDATA
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  CCBR-BUREAU-REPORT
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD.
005100*
005200* ONE CCBR RECORD PER SSN ON FILE AT THE BUREAU.
005300*
005400 01  CCBR-BUREAU-RECORD.
005500     05  CCBR-SSN-ID                    PIC X(11).
005600     05  CCBR-SSN-BRKDN REDEFINES CCBR-SSN-ID.
005700         10  CCBR-SSN-AREA-NBR           PIC X(03).
005800         10  FILLER                      PIC X(01).
005900         10  CCBR-SSN-GROUP-NBR          PIC X(02).
006000         10  FILLER                      PIC X(01).
006100         10  CCBR-SSN-SERIAL-NBR         PIC X(04).
006200     05  CCBR-CREDIT-SCORE-NBR          PIC 9(03).
006300     05  CCBR-CREDIT-SCORE-ALPHA REDEFINES
006400             CCBR-CREDIT-SCORE-NBR       PIC X(03).
006500     05  CCBR-MONTHLY-DEBT-PMT-AT       PIC S9(7)V99
006510                                             SIGN IS TRAILING SEPARATE.
006600     05  CCBR-ACCOUNT-COUNTS-AREA.
006700         10  CCBR-NBR-OF-ACCOUNTS-CT     PIC 9(02).
006800         10  CCBR-NBR-OF-DELINQ-CT       PIC 9(02).
006900         10  CCBR-NBR-OF-INQUIRY-CT      PIC 9(02).
007000     05  CCBR-ACCOUNT-COUNTS-NUM REDEFINES
007100             CCBR-ACCOUNT-COUNTS-AREA    PIC 9(06).
007200     05  CCBR-CC-TOTAL-BALANCE-AT       PIC S9(9)V99
007210                                             SIGN IS TRAILING SEPARATE.
007300     05  CCBR-CC-TOTAL-LIMIT-AT         PIC S9(9)V99
007310                                             SIGN IS TRAILING SEPARATE.
007400     05  FILLER                         PIC X(10).
007500 WORKING-STORAGE SECTION.
007550 77  WS-CCBR-SCHEMA-VERSION-CT            PIC S9(3) COMP VALUE 05.
007600 77  WS-CCBR-FILLER                     PIC X(01) VALUE SPACES.
007700 PROCEDURE DIVISION.
007800 0000-LAYOUT-STUB.
007900*    THIS MEMBER IS A LAYOUT-ONLY COMPILE UNIT - NO APPLICATION
008000*    LOGIC RUNS HERE.  CCDM.B010 CARRIES THE MATCHING FD, SORTS
008100*    THE BUREAU EXTRACT BY SSN AND LOADS THE IN-MEMORY TABLE.
008200     STOP RUN.
