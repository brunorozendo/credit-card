000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CCDM-APPLICATION-DECISION.
000300 AUTHOR.        R T MCNALLY.
000400 INSTALLATION.  CONSUMER CARD SERVICES - DST.
000500 DATE-WRITTEN.  04/02/87.
000600 DATE-COMPILED. 04/02/87.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*  CCDM-APPLICATION-DECISION IS THE NIGHTLY CREDIT CARD           *
001200*  DECISIONING DRIVER.  FOR EACH CCAP-APPLICATION-RECORD ON       *
001300*  CCAR-APPLICATION-REQUEST THIS PROGRAM RUNS THE COMPLIANCE      *
001400*  SCREEN, LOOKS UP THE MATCHING CCBR-BUREAU-RECORD, COMPUTES     *
001500*  THE WEIGHTED RISK SCORE, APPLIES THE DECISION RULES AND        *
001600*  WRITES ONE CCDR-DECISION-RECORD.  CONTROL TOTALS ARE PRINTED   *
001700*  ON CCSR-SUMMARY-REPORT AT END OF RUN.                          *
001800*                                                                *
001900*****************************************************************
002000*
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400*  DATE      BY    TICKET      DESCRIPTION
002500*  --------  ----  ----------  ------------------------------------
002600*  04/02/87  RTM   CCS-0010    ORIGINAL COMPLIANCE-ONLY DECISIONING
002700*                              DRIVER - KYC AND SANCTIONS SCREENS.
002800*  07/14/90  JFK   CCS-0062    ADDED RISK-ASSESSMENT STAGE - CREDIT
002900*                              SCORE, DTI AND DELINQUENCY SUB-SCORES
003000*                              AND THE WEIGHTED TOTAL RISK SCORE.
003100*  03/02/94  LMW   CCS-0092    ADDED UTILIZATION SUB-SCORE AND THE
003200*                              APPROVED-LIMIT CALCULATION, NOW THAT
003300*                              THE BUREAU EXTRACT CARRIES CC-TOTAL-
003400*                              BALANCE AND CC-TOTAL-LIMIT.
003500*  09/30/95  LMW   CCS-0103    ADDED PEP SCREEN ALONGSIDE THE
003600*                              EXISTING SANCTIONS SCREEN.
003700*  10/02/98  DKP   CCS-0144    Y2K REMEDIATION - DATE-OF-BIRTH
003800*                              ROUTINES AND THE RUN-DATE HEADING ON
003900*                              CCSR-SUMMARY-REPORT.
004000*  05/17/01  TSB   CCS-0167    AML CHECK NOW READS CCAP-AML-PASSED-CD
004100*                              FROM INTAKE INSTEAD OF ASSUMING PASS.
004200*  01/09/04  TSB   CCS-0189    KYC CHECK NOW TESTS CCAP-IDENT-
004300*                              VERIFIED-CD FROM INTAKE.
004400*  11/14/06  PRM   CCS-0201    FIXED BUREAU/RISK CARRYOVER ON COMPLIANCE
004500*                              REJECTS - 1300-BUILD-COMPLIANCE-REJECT
004600*                              NOW ZEROES WS-BUR-CREDIT-SCORE-NBR AND
004700*                              WS-TOTAL-RISK-SCORE-AT SO A PRIOR
004800*                              APPROVED RECORD'S VALUES CANNOT BLEED
004900*                              INTO THE NEXT COMPLIANCE REJECT'S CCDR.
005000*  03/02/07  PRM   CCS-0207    SIGN IS TRAILING SEPARATE ADOPTED ON ALL
005100*                              SIGNED MONEY AND RISK-SCORE FIELDS PER
005200*                              THE CORPORATE SIGNED-NUMERIC STANDARD -
005300*                              SAME HABIT LONG USED ON SDCM.POSITION ON
005400*                              THE TRANSFER AGENCY SIDE.  CCAR, CCBR
005500*                              AND CCDR WIDENED TO MATCH - SEE THOSE
005600*                              MEMBERS' OWN CHANGE LOGS.
005700*-----------------------------------------------------------------
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.   IBM-390.
006200 OBJECT-COMPUTER.   IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CCAR-APPLICATION-REQUEST ASSIGN TO CCARDATA
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT CCBR-BUREAU-REPORT ASSIGN TO CCBRDATA
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT CCBR-SORT-WORK ASSIGN TO CCBRSORT.
007200     SELECT CCDR-DECISION-RESULT ASSIGN TO CCDRDATA
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT CCSR-SUMMARY-REPORT ASSIGN TO CCSRPRNT
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900* APPLICATION INTAKE EXTRACT - SCHEMA-OF-RECORD IS CCAR.TIP61.
008000*
008100 FD  CCAR-APPLICATION-REQUEST
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 01  CCAP-APPLICATION-RECORD.
008500     05  CCAP-RECORD-TYPE-CD            PIC X(03).
008600         88  CCAP-RECORD-TYPE-APPL          VALUE 'CAR'.
008700     05  CCAP-SEQUENCE-NUMBER-ID        PIC 9(05).
008800     05  CCAP-APPLICANT-NAME-AREA.
008900         10  CCAP-FIRST-NME              PIC X(30).
009000         10  CCAP-LAST-NME               PIC X(30).
009100     05  CCAP-APPLICANT-NAME-SCAN REDEFINES
009200             CCAP-APPLICANT-NAME-AREA    PIC X(60).
009300     05  CCAP-EMAIL-ADR-TXT             PIC X(50).
009400     05  CCAP-SSN-ID                    PIC X(11).
009500     05  CCAP-SSN-BRKDN REDEFINES CCAP-SSN-ID.
009600         10  CCAP-SSN-AREA-NBR           PIC X(03).
009700         10  FILLER                      PIC X(01).
009800         10  CCAP-SSN-GROUP-NBR          PIC X(02).
009900         10  FILLER                      PIC X(01).
010000         10  CCAP-SSN-SERIAL-NBR         PIC X(04).
010100     05  CCAP-DATE-OF-BIRTH-DT           PIC 9(08).
010200     05  CCAP-DOB-BRKDN-DT REDEFINES
010300             CCAP-DATE-OF-BIRTH-DT.
010400         10  CCAP-DOB-CCYY                PIC 9(04).
010500         10  CCAP-DOB-MM                  PIC 9(02).
010600         10  CCAP-DOB-DD                  PIC 9(02).
010700     05  CCAP-ANNUAL-INCOME-AT           PIC S9(9)V99
010800                                              SIGN IS TRAILING SEPARATE.
010900     05  CCAP-EMPLOYMENT-STA-TXT         PIC X(20).
011000     05  CCAP-REQUESTED-LIMIT-AT         PIC S9(7)V99
011100                                              SIGN IS TRAILING SEPARATE.
011200     05  CCAP-CARD-TYPE-CD               PIC X(10).
011300         88  CCAP-CARD-TYPE-CLASSIC          VALUE 'CLASSIC'.
011400         88  CCAP-CARD-TYPE-GOLD             VALUE 'GOLD'.
011500         88  CCAP-CARD-TYPE-PLATINUM         VALUE 'PLATINUM'.
011600         88  CCAP-CARD-TYPE-INFINITE         VALUE 'INFINITE'.
011700     05  CCAP-IDENT-VERIFIED-CD          PIC X(01).
011800         88  CCAP-IDENT-VERIFIED-YES         VALUE 'Y'.
011900         88  CCAP-IDENT-VERIFIED-NO          VALUE 'N'.
012000     05  CCAP-AML-PASSED-CD              PIC X(01).
012100         88  CCAP-AML-PASSED-YES             VALUE 'Y'.
012200         88  CCAP-AML-PASSED-NO              VALUE 'N'.
012300     05  CCAP-MAIL-ADDRESS-AREA.
012400         10  CCAP-STREET-ADR-TXT          PIC X(40).
012500         10  CCAP-CITY-NME                PIC X(20).
012600         10  CCAP-STATE-CD                 PIC X(02).
012700         10  CCAP-ZIP-CDE                  PIC X(10).
012800     05  FILLER                          PIC X(02).
012900*
013000* BUREAU EXTRACT - SCHEMA-OF-RECORD IS CCBR.TIP62.
013100*
013200 FD  CCBR-BUREAU-REPORT
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD.
013500 01  CCBR-BUREAU-RECORD.
013600     05  CCBR-SSN-ID                    PIC X(11).
013700     05  CCBR-SSN-BRKDN REDEFINES CCBR-SSN-ID.
013800         10  CCBR-SSN-AREA-NBR           PIC X(03).
013900         10  FILLER                      PIC X(01).
014000         10  CCBR-SSN-GROUP-NBR          PIC X(02).
014100         10  FILLER                      PIC X(01).
014200         10  CCBR-SSN-SERIAL-NBR         PIC X(04).
014300     05  CCBR-CREDIT-SCORE-NBR          PIC 9(03).
014400     05  CCBR-CREDIT-SCORE-ALPHA REDEFINES
014500             CCBR-CREDIT-SCORE-NBR       PIC X(03).
014600     05  CCBR-MONTHLY-DEBT-PMT-AT       PIC S9(7)V99
014700                                             SIGN IS TRAILING SEPARATE.
014800     05  CCBR-ACCOUNT-COUNTS-AREA.
014900         10  CCBR-NBR-OF-ACCOUNTS-CT     PIC 9(02).
015000         10  CCBR-NBR-OF-DELINQ-CT       PIC 9(02).
015100         10  CCBR-NBR-OF-INQUIRY-CT      PIC 9(02).
015200     05  CCBR-ACCOUNT-COUNTS-NUM REDEFINES
015300             CCBR-ACCOUNT-COUNTS-AREA    PIC 9(06).
015400     05  CCBR-CC-TOTAL-BALANCE-AT       PIC S9(9)V99
015500                                             SIGN IS TRAILING SEPARATE.
015600     05  CCBR-CC-TOTAL-LIMIT-AT         PIC S9(9)V99
015700                                             SIGN IS TRAILING SEPARATE.
015800     05  FILLER                         PIC X(10).
015900*
016000* SORT WORK FILE - USED TO LOAD THE BUREAU EXTRACT INTO THE
016100* IN-MEMORY TABLE IN ASCENDING SSN SEQUENCE FOR SEARCH ALL.
016200*
016300 SD  CCBR-SORT-WORK.
016400 01  SD-CCBR-SORT-RECORD.
016500     05  SD-CCBR-SORT-SSN               PIC X(11).
016600     05  SD-CCBR-SORT-CREDIT-SCORE-NBR  PIC 9(03).
016700     05  SD-CCBR-SORT-MONTHLY-DEBT-AT   PIC S9(7)V99
016800                                             SIGN IS TRAILING SEPARATE.
016900     05  SD-CCBR-SORT-ACCOUNT-CTS-AREA.
017000         10  SD-CCBR-SORT-NBR-ACCOUNTS-CT PIC 9(02).
017100         10  SD-CCBR-SORT-NBR-DELINQ-CT   PIC 9(02).
017200         10  SD-CCBR-SORT-NBR-INQUIRY-CT  PIC 9(02).
017300     05  SD-CCBR-SORT-CC-TOTAL-BAL-AT   PIC S9(9)V99
017400                                             SIGN IS TRAILING SEPARATE.
017500     05  SD-CCBR-SORT-CC-TOTAL-LIM-AT   PIC S9(9)V99
017600                                             SIGN IS TRAILING SEPARATE.
017700     05  FILLER                         PIC X(10).
017800*
017900* DECISION OUTPUT - SCHEMA-OF-RECORD IS CCDR.TIP63.
018000*
018100 FD  CCDR-DECISION-RESULT
018200     RECORDING MODE IS F
018300     LABEL RECORDS ARE STANDARD.
018400 01  CCDR-DECISION-RECORD.
018500     05  CCDR-SSN-ID                    PIC X(11).
018600     05  CCDR-SSN-BRKDN REDEFINES CCDR-SSN-ID.
018700         10  CCDR-SSN-AREA-NBR           PIC X(03).
018800         10  FILLER                      PIC X(01).
018900         10  CCDR-SSN-GROUP-NBR          PIC X(02).
019000         10  FILLER                      PIC X(01).
019100         10  CCDR-SSN-SERIAL-NBR         PIC X(04).
019200     05  CCDR-APPLICATION-STATUS-CD     PIC X(10).
019300         88  CCDR-STATUS-APPROVED            VALUE 'APPROVED'.
019400         88  CCDR-STATUS-REJECTED            VALUE 'REJECTED'.
019500     05  CCDR-STATUS-1CHAR REDEFINES
019600             CCDR-APPLICATION-STATUS-CD.
019700         10  CCDR-STATUS-1ST-CHAR         PIC X(01).
019800         10  FILLER                       PIC X(09).
019900     05  CCDR-CREDIT-SCORE-NBR          PIC 9(03).
020000     05  CCDR-RISK-SCORE-AT             PIC S9(3)V99
020100                                             SIGN IS TRAILING SEPARATE.
020200     05  CCDR-APPROVED-LIMIT-AT         PIC S9(7)V99
020300                                             SIGN IS TRAILING SEPARATE.
020400     05  CCDR-DECISION-REASON-TXT       PIC X(60).
020500     05  CCDR-DECISION-REASON-BRKDN REDEFINES
020600             CCDR-DECISION-REASON-TXT.
020700         10  CCDR-REASON-PREFIX-TXT       PIC X(20).
020800         10  CCDR-REASON-DETAIL-TXT       PIC X(40).
020900     05  FILLER                         PIC X(01).
021000*
021100* SUMMARY REPORT PRINT LINE - SCHEMA-OF-RECORD IS CCSR.TIP64.
021200*
021300 FD  CCSR-SUMMARY-REPORT
021400     RECORDING MODE IS F
021500     LABEL RECORDS ARE STANDARD.
021600 01  CCSR-SUMMARY-LINE-AREA.
021700     05  CCSR-CARRIAGE-CTL-CD            PIC X(01).
021800     05  CCSR-LINE-LABEL-TXT             PIC X(40).
021900     05  CCSR-LINE-VALUE-NBR             PIC ZZZ,ZZZ,ZZ9.
022000     05  FILLER                          PIC X(83).
022100 01  CCSR-SUMMARY-LINE-ALT REDEFINES CCSR-SUMMARY-LINE-AREA.
022200     05  CCSR-ALT-CARRIAGE-CTL-CD        PIC X(01).
022300     05  CCSR-ALT-LINE-LABEL-TXT         PIC X(40).
022400     05  CCSR-ALT-LINE-VALUE-AT          PIC $ZZZ,ZZZ,ZZ9.99.
022500     05  FILLER                          PIC X(78).
022600 01  CCSR-TITLE-LINE-AREA REDEFINES CCSR-SUMMARY-LINE-AREA.
022700     05  CCSR-TITLE-CARRIAGE-CTL-CD      PIC X(01).
022800     05  CCSR-TITLE-TXT                  PIC X(60).
022900     05  CCSR-TITLE-RUN-DATE-DT          PIC X(10).
023000     05  FILLER                          PIC X(53).
023100 01  CCSR-RULE-LINE-AREA REDEFINES CCSR-SUMMARY-LINE-AREA.
023200     05  CCSR-RULE-CARRIAGE-CTL-CD       PIC X(01).
023300     05  CCSR-RULE-DASH-TXT              PIC X(90).
023400     05  FILLER                          PIC X(33).
023500 WORKING-STORAGE SECTION.
023600*
023700* BUREAU IN-MEMORY TABLE - LOADED BY THE SORT IN 1500-SERIES,
023800* PROBED BY SEARCH ALL IN 1100-LOOKUP-BUREAU-RECORD.
023900*
024000 77  WS-CCBR-TABLE-COUNT                PIC S9(8) COMP VALUE ZERO.
024100 01  CCBR-TABLE-AREA.
024200     05  CCBR-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
024300             DEPENDING ON WS-CCBR-TABLE-COUNT
024400             ASCENDING KEY IS CCBR-TBL-SSN
024500             INDEXED BY CCBR-TBL-IDX.
024600         10  CCBR-TBL-SSN                PIC X(11).
024700         10  CCBR-TBL-CREDIT-SCORE       PIC 9(03).
024800         10  CCBR-TBL-MONTHLY-DEBT-AT    PIC S9(7)V99
024900                                              SIGN IS TRAILING SEPARATE.
025000         10  CCBR-TBL-NBR-ACCOUNTS-CT    PIC 9(02).
025100         10  CCBR-TBL-NBR-DELINQ-CT      PIC 9(02).
025200         10  CCBR-TBL-NBR-INQUIRY-CT     PIC 9(02).
025300         10  CCBR-TBL-CC-TOTAL-BAL-AT    PIC S9(9)V99
025400                                              SIGN IS TRAILING SEPARATE.
025500         10  CCBR-TBL-CC-TOTAL-LIM-AT    PIC S9(9)V99
025600                                              SIGN IS TRAILING SEPARATE.
025700         10  FILLER                      PIC X(10).
025800*
025900* BUREAU FIELDS COPIED OUT OF THE TABLE FOR THE CURRENT APPLICANT.
026000*
026100 01  WS-BUREAU-AREA.
026200     05  WS-BUR-CREDIT-SCORE-NBR         PIC 9(03).
026300     05  WS-BUR-MONTHLY-DEBT-AT          PIC S9(7)V99
026400                                              SIGN IS TRAILING SEPARATE.
026500     05  WS-BUR-NBR-DELINQ-CT            PIC 9(02).
026600     05  WS-BUR-NBR-INQUIRY-CT           PIC 9(02).
026700     05  WS-BUR-CC-TOTAL-BAL-AT          PIC S9(9)V99
026800                                              SIGN IS TRAILING SEPARATE.
026900     05  WS-BUR-CC-TOTAL-LIM-AT          PIC S9(9)V99
027000                                              SIGN IS TRAILING SEPARATE.
027100     05  FILLER                          PIC X(01).
027200*
027300* FIVE RISK SUB-SCORES AND THE WEIGHTED TOTAL - SEE BUSINESS
027400* RULES CCS-0062, CCS-0092.
027500*
027600 01  WS-RISK-AREA.
027700     05  WS-CREDIT-SCORE-RISK-AT         PIC S9(3)V99
027800                                              SIGN IS TRAILING SEPARATE.
027900     05  WS-DTI-RISK-AT                  PIC S9(3)V99
028000                                              SIGN IS TRAILING SEPARATE.
028100     05  WS-DELINQ-RISK-AT               PIC S9(3)V99
028200                                              SIGN IS TRAILING SEPARATE.
028300     05  WS-INQUIRY-RISK-AT              PIC S9(3)V99
028400                                              SIGN IS TRAILING SEPARATE.
028500     05  WS-UTILIZATION-RISK-AT          PIC S9(3)V99
028600                                              SIGN IS TRAILING SEPARATE.
028700     05  WS-TOTAL-RISK-SCORE-AT          PIC S9(3)V99
028800                                              SIGN IS TRAILING SEPARATE.
028900     05  WS-RISK-SCORE-EDIT-TXT          PIC ZZ9.99.
029000     05  FILLER                          PIC X(01).
029100*
029200* INTERMEDIATE FIELDS FOR THE DTI, UTILIZATION AND APPROVED-
029300* LIMIT CALCULATIONS.
029400*
029500 01  WS-COMPUTE-AREA.
029600     05  WS-MONTHLY-INCOME-AT            PIC S9(9)V99
029700                                              SIGN IS TRAILING SEPARATE.
029800     05  WS-DTI-RATIO-AT                 PIC S9(5)V9999
029900                                              SIGN IS TRAILING SEPARATE.
030000     05  WS-UTILIZATION-AT               PIC S9(5)V9999
030100                                              SIGN IS TRAILING SEPARATE.
030200     05  WS-BASE-LIMIT-AT                PIC S9(9)V99
030300                                              SIGN IS TRAILING SEPARATE.
030400     05  WS-RISK-MULTIPLIER-AT           PIC S9(1)V99
030500                                              SIGN IS TRAILING SEPARATE.
030600     05  WS-CALCULATED-LIMIT-AT          PIC S9(9)V99
030700                                              SIGN IS TRAILING SEPARATE.
030800     05  WS-APPROVED-LIMIT-RAW-AT        PIC S9(9)V99
030900                                              SIGN IS TRAILING SEPARATE.
031000     05  WS-LIMIT-ROUND-UNITS-NBR        PIC S9(7) COMP.
031100     05  FILLER                          PIC X(01).
031200*
031300* COMPLIANCE SWITCHES AND REASON-TEXT BUILD AREA.
031400*
031500 01  WS-COMPLIANCE-AREA.
031600     05  WS-FULL-NAME-TXT                PIC X(61).
031700     05  WS-KYC-PASSED-SW                PIC X(01).
031800         88  WS-KYC-PASSED                   VALUE 'Y'.
031900     05  WS-AML-PASSED-SW                PIC X(01).
032000         88  WS-AML-PASSED                   VALUE 'Y'.
032100     05  WS-SANCTIONS-PASSED-SW          PIC X(01).
032200         88  WS-SANCTIONS-PASSED             VALUE 'Y'.
032300     05  WS-PEP-PASSED-SW                PIC X(01).
032400         88  WS-PEP-PASSED                   VALUE 'Y'.
032500     05  WS-OVERALL-PASSED-SW            PIC X(01).
032600         88  WS-OVERALL-PASSED               VALUE 'Y'.
032700     05  WS-COMPLIANCE-REASON-TXT        PIC X(120).
032800     05  WS-REASON-PTR-NBR               PIC S9(4) COMP.
032900     05  WS-WATCH-MATCH-CT               PIC S9(4) COMP.
033000     05  FILLER                          PIC X(01).
033100*
033200* DECISION WORK AREA - BUILT BY THE 1200/1300 SERIES, MOVED TO
033300* CCDR-DECISION-RECORD BY 1400-WRITE-DECISION-RESULT.
033400*
033500 01  WS-DECISION-AREA.
033600     05  WS-DECISION-STATUS-TXT          PIC X(10).
033700     05  WS-DECISION-REASON-TXT          PIC X(60).
033800     05  WS-DECISION-APPROVED-LIMIT-AT   PIC S9(7)V99
033900                                              SIGN IS TRAILING SEPARATE.
034000     05  WS-REJECT-CATEGORY-CD           PIC X(01).
034100         88  WS-REJECT-COMPLIANCE             VALUE 'C'.
034200         88  WS-REJECT-CREDIT-SCORE           VALUE 'S'.
034300         88  WS-REJECT-RISK-SCORE             VALUE 'R'.
034400     05  FILLER                          PIC X(01).
034500*
034600* RUN-DATE FOR THE SUMMARY REPORT HEADING.
034700*
034800 01  WS-RUN-DATE-RAW                     PIC 9(06).
034900 01  WS-RUN-DATE-BRKDN REDEFINES WS-RUN-DATE-RAW.
035000     05  WS-RUN-DATE-YY                   PIC 99.
035100     05  WS-RUN-DATE-MM                   PIC 99.
035200     05  WS-RUN-DATE-DD                   PIC 99.
035300 01  WS-RUN-DATE-CENTURY-TXT              PIC X(02).
035400*
035500* CONTROL-BREAK TOTALS - END-OF-RUN ONLY, NO GROUP BREAKS.
035600*
035700 01  WS-CONTROL-TOTALS.
035800     05  WS-RECORDS-READ-CT              PIC S9(7) COMP VALUE ZERO.
035900     05  WS-APPROVED-CT                  PIC S9(7) COMP VALUE ZERO.
036000     05  WS-REJECTED-CT                  PIC S9(7) COMP VALUE ZERO.
036100     05  WS-REJECTED-COMPLIANCE-CT       PIC S9(7) COMP VALUE ZERO.
036200     05  WS-REJECTED-CREDIT-CT           PIC S9(7) COMP VALUE ZERO.
036300     05  WS-REJECTED-RISK-CT             PIC S9(7) COMP VALUE ZERO.
036400     05  WS-TOTAL-APPROVED-LIMIT-AT      PIC S9(9)V99
036500                                              SIGN IS TRAILING SEPARATE
036600                                              VALUE ZERO.
036700     05  FILLER                          PIC X(01).
036800*
036900* END-OF-FILE AND FOUND SWITCHES.
037000*
037100 01  WS-SWITCHES.
037200     05  WS-EOF-APPLICATION-SW           PIC X(01) VALUE 'N'.
037300         88  WS-EOF-APPLICATION               VALUE 'Y'.
037400     05  WS-EOF-BUREAU-SW                PIC X(01) VALUE 'N'.
037500         88  WS-EOF-BUREAU                    VALUE 'Y'.
037600     05  WS-BUREAU-FOUND-SW              PIC X(01) VALUE 'N'.
037700         88  WS-BUREAU-FOUND                  VALUE 'Y'.
037800     05  FILLER                          PIC X(01).
037900 PROCEDURE DIVISION.
038000*-----------------------------------------------------------------
038100* 0000-SERIES - MAINLINE AND HOUSEKEEPING.
038200*-----------------------------------------------------------------
038300 0000-MAINLINE.
038400     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
038500     PERFORM 1500-LOAD-BUREAU-TABLE THRU 1500-EXIT.
038600     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
038700     PERFORM 1000-PROCESS-ONE-APPLICATION THRU 1000-EXIT
038800         UNTIL WS-EOF-APPLICATION.
038900     PERFORM 5000-PRODUCE-SUMMARY-REPORT THRU 5000-EXIT.
039000     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
039100     STOP RUN.
039200 0100-INITIALIZE.
039300     MOVE ZERO TO WS-RECORDS-READ-CT WS-APPROVED-CT WS-REJECTED-CT.
039400     MOVE ZERO TO WS-REJECTED-COMPLIANCE-CT WS-REJECTED-CREDIT-CT
039500         WS-REJECTED-RISK-CT WS-TOTAL-APPROVED-LIMIT-AT.
039600     MOVE 'N' TO WS-EOF-APPLICATION-SW WS-EOF-BUREAU-SW.
039700     ACCEPT WS-RUN-DATE-RAW FROM DATE.
039800     IF WS-RUN-DATE-YY < 50
039900         MOVE '20' TO WS-RUN-DATE-CENTURY-TXT
040000     ELSE
040100         MOVE '19' TO WS-RUN-DATE-CENTURY-TXT
040200     END-IF.
040300 0100-EXIT.
040400     EXIT.
040500 0200-OPEN-FILES.
040600     OPEN INPUT CCAR-APPLICATION-REQUEST.
040700     OPEN OUTPUT CCDR-DECISION-RESULT.
040800     OPEN OUTPUT CCSR-SUMMARY-REPORT.
040900     PERFORM 0210-READ-APPLICATION THRU 0210-EXIT.
041000 0200-EXIT.
041100     EXIT.
041200 0210-READ-APPLICATION.
041300     READ CCAR-APPLICATION-REQUEST
041400         AT END
041500             MOVE 'Y' TO WS-EOF-APPLICATION-SW
041600             GO TO 0210-EXIT
041700     END-READ.
041800     ADD 1 TO WS-RECORDS-READ-CT.
041900 0210-EXIT.
042000     EXIT.
042100 0900-CLOSE-FILES.
042200     CLOSE CCAR-APPLICATION-REQUEST.
042300     CLOSE CCDR-DECISION-RESULT.
042400     CLOSE CCSR-SUMMARY-REPORT.
042500 0900-EXIT.
042600     EXIT.
042700*-----------------------------------------------------------------
042800* 1000-SERIES - PER-APPLICATION ORCHESTRATION (CREDITCARD-
042900* APPLICATIONSERVICE).
043000*-----------------------------------------------------------------
043100 1000-PROCESS-ONE-APPLICATION.
043200     PERFORM 2000-RUN-COMPLIANCE-CHECK THRU 2000-EXIT.
043300     IF WS-OVERALL-PASSED
043400         PERFORM 1100-LOOKUP-BUREAU-RECORD THRU 1100-EXIT
043500         PERFORM 3000-COMPUTE-RISK-SCORE THRU 3000-EXIT
043600         PERFORM 1200-APPLY-DECISION-RULES THRU 1200-EXIT
043700     ELSE
043800         PERFORM 1300-BUILD-COMPLIANCE-REJECT THRU 1300-EXIT
043900     END-IF.
044000     PERFORM 1400-WRITE-DECISION-RESULT THRU 1400-EXIT.
044100     PERFORM 0210-READ-APPLICATION THRU 0210-EXIT.
044200 1000-EXIT.
044300     EXIT.
044400 1100-LOOKUP-BUREAU-RECORD.
044500     MOVE 'N' TO WS-BUREAU-FOUND-SW.
044600     MOVE ZERO TO WS-BUR-CREDIT-SCORE-NBR WS-BUR-MONTHLY-DEBT-AT
044700         WS-BUR-NBR-DELINQ-CT WS-BUR-NBR-INQUIRY-CT
044800         WS-BUR-CC-TOTAL-BAL-AT WS-BUR-CC-TOTAL-LIM-AT.
044900     IF WS-CCBR-TABLE-COUNT > ZERO
045000         SEARCH ALL CCBR-TABLE-ENTRY
045100             AT END
045200                 MOVE 'N' TO WS-BUREAU-FOUND-SW
045300             WHEN CCBR-TBL-SSN (CCBR-TBL-IDX) = CCAP-SSN-ID
045400                 MOVE 'Y' TO WS-BUREAU-FOUND-SW
045500         END-SEARCH
045600     END-IF.
045700     IF WS-BUREAU-FOUND
045800         MOVE CCBR-TBL-CREDIT-SCORE (CCBR-TBL-IDX)
045900             TO WS-BUR-CREDIT-SCORE-NBR
046000         MOVE CCBR-TBL-MONTHLY-DEBT-AT (CCBR-TBL-IDX)
046100             TO WS-BUR-MONTHLY-DEBT-AT
046200         MOVE CCBR-TBL-NBR-DELINQ-CT (CCBR-TBL-IDX)
046300             TO WS-BUR-NBR-DELINQ-CT
046400         MOVE CCBR-TBL-NBR-INQUIRY-CT (CCBR-TBL-IDX)
046500             TO WS-BUR-NBR-INQUIRY-CT
046600         MOVE CCBR-TBL-CC-TOTAL-BAL-AT (CCBR-TBL-IDX)
046700             TO WS-BUR-CC-TOTAL-BAL-AT
046800         MOVE CCBR-TBL-CC-TOTAL-LIM-AT (CCBR-TBL-IDX)
046900             TO WS-BUR-CC-TOTAL-LIM-AT
047000     END-IF.
047100 1100-EXIT.
047200     EXIT.
047300 1200-APPLY-DECISION-RULES.
047400     IF WS-BUR-CREDIT-SCORE-NBR < 580
047500         MOVE 'REJECTED' TO WS-DECISION-STATUS-TXT
047600         MOVE 'Credit score below minimum requirement (580)'
047700             TO WS-DECISION-REASON-TXT
047800         MOVE 'S' TO WS-REJECT-CATEGORY-CD
047900     ELSE
048000         IF WS-TOTAL-RISK-SCORE-AT > 75.00
048100             MOVE 'REJECTED' TO WS-DECISION-STATUS-TXT
048200             MOVE WS-TOTAL-RISK-SCORE-AT TO WS-RISK-SCORE-EDIT-TXT
048300             STRING 'Risk assessment score too high (' DELIMITED
048400                     BY SIZE
048500                 WS-RISK-SCORE-EDIT-TXT DELIMITED BY SIZE
048600                 '/100)' DELIMITED BY SIZE
048700                 INTO WS-DECISION-REASON-TXT
048800             END-STRING
048900             MOVE 'R' TO WS-REJECT-CATEGORY-CD
049000         ELSE
049100             MOVE 'APPROVED' TO WS-DECISION-STATUS-TXT
049200             PERFORM 3700-COMPUTE-APPROVED-LIMIT THRU 3700-EXIT
049300             MOVE 'Application approved based on credit assessment'
049400                 TO WS-DECISION-REASON-TXT
049500         END-IF
049600     END-IF.
049700 1200-EXIT.
049800     EXIT.
049900 1300-BUILD-COMPLIANCE-REJECT.
050000     MOVE 'REJECTED' TO WS-DECISION-STATUS-TXT.
050100     MOVE ZERO TO WS-DECISION-APPROVED-LIMIT-AT.
050200     MOVE ZERO TO WS-BUR-CREDIT-SCORE-NBR WS-TOTAL-RISK-SCORE-AT.
050300     STRING 'Compliance check failed: ' DELIMITED BY SIZE
050400         WS-COMPLIANCE-REASON-TXT DELIMITED BY '  '
050500         INTO WS-DECISION-REASON-TXT
050600     END-STRING.
050700     MOVE 'C' TO WS-REJECT-CATEGORY-CD.
050800 1300-EXIT.
050900     EXIT.
051000 1400-WRITE-DECISION-RESULT.
051100     MOVE CCAP-SSN-ID TO CCDR-SSN-ID.
051200     MOVE WS-DECISION-STATUS-TXT TO CCDR-APPLICATION-STATUS-CD.
051300     MOVE WS-BUR-CREDIT-SCORE-NBR TO CCDR-CREDIT-SCORE-NBR.
051400     MOVE WS-TOTAL-RISK-SCORE-AT TO CCDR-RISK-SCORE-AT.
051500     IF CCDR-STATUS-APPROVED
051600         MOVE WS-DECISION-APPROVED-LIMIT-AT TO CCDR-APPROVED-LIMIT-AT
051700     ELSE
051800         MOVE ZERO TO CCDR-APPROVED-LIMIT-AT
051900     END-IF.
052000     MOVE WS-DECISION-REASON-TXT TO CCDR-DECISION-REASON-TXT.
052100     WRITE CCDR-DECISION-RECORD.
052200     PERFORM 1450-ACCUMULATE-TOTALS THRU 1450-EXIT.
052300 1400-EXIT.
052400     EXIT.
052500 1450-ACCUMULATE-TOTALS.
052600     IF CCDR-STATUS-APPROVED
052700         ADD 1 TO WS-APPROVED-CT
052800         ADD WS-DECISION-APPROVED-LIMIT-AT
052900             TO WS-TOTAL-APPROVED-LIMIT-AT
053000     ELSE
053100         ADD 1 TO WS-REJECTED-CT
053200         EVALUATE TRUE
053300             WHEN WS-REJECT-COMPLIANCE
053400                 ADD 1 TO WS-REJECTED-COMPLIANCE-CT
053500             WHEN WS-REJECT-CREDIT-SCORE
053600                 ADD 1 TO WS-REJECTED-CREDIT-CT
053700             WHEN WS-REJECT-RISK-SCORE
053800                 ADD 1 TO WS-REJECTED-RISK-CT
053900         END-EVALUATE
054000     END-IF.
054100 1450-EXIT.
054200     EXIT.
054300*-----------------------------------------------------------------
054400* 1500-SERIES - LOAD THE BUREAU EXTRACT INTO THE SORTED TABLE.
054500*-----------------------------------------------------------------
054600 1500-LOAD-BUREAU-TABLE.
054700     MOVE ZERO TO WS-CCBR-TABLE-COUNT.
054800     SORT CCBR-SORT-WORK
054900         ON ASCENDING KEY SD-CCBR-SORT-SSN
055000         INPUT PROCEDURE 1600-RELEASE-BUREAU-RECS THRU 1600-EXIT
055100         OUTPUT PROCEDURE 1700-RETURN-BUREAU-RECS THRU 1700-EXIT.
055200 1500-EXIT.
055300     EXIT.
055400 1600-RELEASE-BUREAU-RECS.
055500     OPEN INPUT CCBR-BUREAU-REPORT.
055600     MOVE 'N' TO WS-EOF-BUREAU-SW.
055700     PERFORM 1610-READ-BUREAU-REC THRU 1610-EXIT
055800         UNTIL WS-EOF-BUREAU.
055900     CLOSE CCBR-BUREAU-REPORT.
056000 1600-EXIT.
056100     EXIT.
056200 1610-READ-BUREAU-REC.
056300     READ CCBR-BUREAU-REPORT
056400         AT END
056500             MOVE 'Y' TO WS-EOF-BUREAU-SW
056600             GO TO 1610-EXIT
056700     END-READ.
056800     MOVE CCBR-BUREAU-RECORD TO SD-CCBR-SORT-RECORD.
056900     RELEASE SD-CCBR-SORT-RECORD.
057000 1610-EXIT.
057100     EXIT.
057200 1700-RETURN-BUREAU-RECS.
057300     MOVE 'N' TO WS-EOF-BUREAU-SW.
057400     PERFORM 1710-RETURN-ONE-REC THRU 1710-EXIT
057500         UNTIL WS-EOF-BUREAU.
057600 1700-EXIT.
057700     EXIT.
057800 1710-RETURN-ONE-REC.
057900     RETURN CCBR-SORT-WORK
058000         AT END
058100             MOVE 'Y' TO WS-EOF-BUREAU-SW
058200             GO TO 1710-EXIT
058300     END-RETURN.
058400     ADD 1 TO WS-CCBR-TABLE-COUNT.
058500     MOVE SD-CCBR-SORT-SSN
058600         TO CCBR-TBL-SSN (WS-CCBR-TABLE-COUNT).
058700     MOVE SD-CCBR-SORT-CREDIT-SCORE-NBR
058800         TO CCBR-TBL-CREDIT-SCORE (WS-CCBR-TABLE-COUNT).
058900     MOVE SD-CCBR-SORT-MONTHLY-DEBT-AT
059000         TO CCBR-TBL-MONTHLY-DEBT-AT (WS-CCBR-TABLE-COUNT).
059100     MOVE SD-CCBR-SORT-NBR-ACCOUNTS-CT
059200         TO CCBR-TBL-NBR-ACCOUNTS-CT (WS-CCBR-TABLE-COUNT).
059300     MOVE SD-CCBR-SORT-NBR-DELINQ-CT
059400         TO CCBR-TBL-NBR-DELINQ-CT (WS-CCBR-TABLE-COUNT).
059500     MOVE SD-CCBR-SORT-NBR-INQUIRY-CT
059600         TO CCBR-TBL-NBR-INQUIRY-CT (WS-CCBR-TABLE-COUNT).
059700     MOVE SD-CCBR-SORT-CC-TOTAL-BAL-AT
059800         TO CCBR-TBL-CC-TOTAL-BAL-AT (WS-CCBR-TABLE-COUNT).
059900     MOVE SD-CCBR-SORT-CC-TOTAL-LIM-AT
060000         TO CCBR-TBL-CC-TOTAL-LIM-AT (WS-CCBR-TABLE-COUNT).
060100 1710-EXIT.
060200     EXIT.
060300*-----------------------------------------------------------------
060400* 2000-SERIES - COMPLIANCESERVICE - KYC/AML/SANCTIONS/PEP.
060500*-----------------------------------------------------------------
060600 2000-RUN-COMPLIANCE-CHECK.
060700     MOVE 'Y' TO WS-KYC-PASSED-SW WS-AML-PASSED-SW
060800         WS-SANCTIONS-PASSED-SW WS-PEP-PASSED-SW.
060900     MOVE SPACES TO WS-COMPLIANCE-REASON-TXT.
061000     MOVE 1 TO WS-REASON-PTR-NBR.
061100     STRING CCAP-FIRST-NME DELIMITED BY SPACE
061200         ' ' DELIMITED BY SIZE
061300         CCAP-LAST-NME DELIMITED BY SPACE
061400         INTO WS-FULL-NAME-TXT
061500     END-STRING.
061600     INSPECT WS-FULL-NAME-TXT CONVERTING
061700         'abcdefghijklmnopqrstuvwxyz' TO
061800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
061900     PERFORM 2100-CHECK-KYC THRU 2100-EXIT.
062000     PERFORM 2200-CHECK-AML THRU 2200-EXIT.
062100     PERFORM 2300-CHECK-SANCTIONS THRU 2300-EXIT.
062200     PERFORM 2400-CHECK-PEP THRU 2400-EXIT.
062300     IF WS-KYC-PASSED AND WS-AML-PASSED AND WS-SANCTIONS-PASSED
062400             AND WS-PEP-PASSED
062500         MOVE 'Y' TO WS-OVERALL-PASSED-SW
062600     ELSE
062700         MOVE 'N' TO WS-OVERALL-PASSED-SW
062800     END-IF.
062900 2000-EXIT.
063000     EXIT.
063100 2100-CHECK-KYC.
063200     IF CCAP-IDENT-VERIFIED-YES
063300             AND CCAP-SSN-ID NOT = SPACES
063400             AND CCAP-STREET-ADR-TXT NOT = SPACES
063500         MOVE 'Y' TO WS-KYC-PASSED-SW
063600     ELSE
063700         MOVE 'N' TO WS-KYC-PASSED-SW
063800         STRING 'KYC verification incomplete. ' DELIMITED BY SIZE
063900             INTO WS-COMPLIANCE-REASON-TXT
064000             WITH POINTER WS-REASON-PTR-NBR
064100         END-STRING
064200     END-IF.
064300 2100-EXIT.
064400     EXIT.
064500 2200-CHECK-AML.
064600     IF CCAP-AML-PASSED-YES
064700         MOVE 'Y' TO WS-AML-PASSED-SW
064800     ELSE
064900         MOVE 'N' TO WS-AML-PASSED-SW
065000         STRING 'AML check failed. ' DELIMITED BY SIZE
065100             INTO WS-COMPLIANCE-REASON-TXT
065200             WITH POINTER WS-REASON-PTR-NBR
065300         END-STRING
065400     END-IF.
065500 2200-EXIT.
065600     EXIT.
065700 2300-CHECK-SANCTIONS.
065800     MOVE ZERO TO WS-WATCH-MATCH-CT.
065900     INSPECT WS-FULL-NAME-TXT TALLYING WS-WATCH-MATCH-CT
066000         FOR ALL 'SANCTIONED PERSON ONE'.
066100     INSPECT WS-FULL-NAME-TXT TALLYING WS-WATCH-MATCH-CT
066200         FOR ALL 'SANCTIONED COMPANY TWO'.
066300     INSPECT WS-FULL-NAME-TXT TALLYING WS-WATCH-MATCH-CT
066400         FOR ALL 'BANNED INDIVIDUAL THREE'.
066500     IF WS-WATCH-MATCH-CT = ZERO
066600         MOVE 'Y' TO WS-SANCTIONS-PASSED-SW
066700     ELSE
066800         MOVE 'N' TO WS-SANCTIONS-PASSED-SW
066900         STRING 'Sanctions list match found. ' DELIMITED BY SIZE
067000             INTO WS-COMPLIANCE-REASON-TXT
067100             WITH POINTER WS-REASON-PTR-NBR
067200         END-STRING
067300     END-IF.
067400 2300-EXIT.
067500     EXIT.
067600 2400-CHECK-PEP.
067700     MOVE ZERO TO WS-WATCH-MATCH-CT.
067800     INSPECT WS-FULL-NAME-TXT TALLYING WS-WATCH-MATCH-CT
067900         FOR ALL 'POLITICAL FIGURE ONE'.
068000     INSPECT WS-FULL-NAME-TXT TALLYING WS-WATCH-MATCH-CT
068100         FOR ALL 'GOVERNMENT OFFICIAL TWO'.
068200     INSPECT WS-FULL-NAME-TXT TALLYING WS-WATCH-MATCH-CT
068300         FOR ALL 'PUBLIC SERVANT THREE'.
068400     IF WS-WATCH-MATCH-CT = ZERO
068500         MOVE 'Y' TO WS-PEP-PASSED-SW
068600     ELSE
068700         MOVE 'N' TO WS-PEP-PASSED-SW
068800         STRING 'PEP match found. ' DELIMITED BY SIZE
068900             INTO WS-COMPLIANCE-REASON-TXT
069000             WITH POINTER WS-REASON-PTR-NBR
069100         END-STRING
069200     END-IF.
069300 2400-EXIT.
069400     EXIT.
069500*-----------------------------------------------------------------
069600* 3000-SERIES - RISKASSESSMENTSERVICE - SUB-SCORES, WEIGHTED
069700* TOTAL AND THE APPROVED-LIMIT CALCULATION.
069800*-----------------------------------------------------------------
069900 3000-COMPUTE-RISK-SCORE.
070000     PERFORM 3100-COMPUTE-CREDIT-SCORE-RISK THRU 3100-EXIT.
070100     PERFORM 3200-COMPUTE-DTI-RISK THRU 3200-EXIT.
070200     PERFORM 3300-COMPUTE-DELINQ-RISK THRU 3300-EXIT.
070300     PERFORM 3400-COMPUTE-INQUIRY-RISK THRU 3400-EXIT.
070400     PERFORM 3500-COMPUTE-UTILIZATION-RISK THRU 3500-EXIT.
070500     PERFORM 3600-COMPUTE-WEIGHTED-TOTAL THRU 3600-EXIT.
070600 3000-EXIT.
070700     EXIT.
070800 3100-COMPUTE-CREDIT-SCORE-RISK.
070900     EVALUATE TRUE
071000         WHEN WS-BUR-CREDIT-SCORE-NBR >= 800
071100             MOVE 5  TO WS-CREDIT-SCORE-RISK-AT
071200         WHEN WS-BUR-CREDIT-SCORE-NBR >= 740
071300             MOVE 15 TO WS-CREDIT-SCORE-RISK-AT
071400         WHEN WS-BUR-CREDIT-SCORE-NBR >= 670
071500             MOVE 30 TO WS-CREDIT-SCORE-RISK-AT
071600         WHEN WS-BUR-CREDIT-SCORE-NBR >= 580
071700             MOVE 60 TO WS-CREDIT-SCORE-RISK-AT
071800         WHEN OTHER
071900             MOVE 90 TO WS-CREDIT-SCORE-RISK-AT
072000     END-EVALUATE.
072100 3100-EXIT.
072200     EXIT.
072300 3200-COMPUTE-DTI-RISK.
072400     COMPUTE WS-MONTHLY-INCOME-AT ROUNDED =
072500         CCAP-ANNUAL-INCOME-AT / 12.
072600     IF WS-MONTHLY-INCOME-AT = ZERO
072700         MOVE 100 TO WS-DTI-RISK-AT
072800     ELSE
072900         COMPUTE WS-DTI-RATIO-AT ROUNDED =
073000             (WS-BUR-MONTHLY-DEBT-AT / WS-MONTHLY-INCOME-AT) * 100
073100         EVALUATE TRUE
073200             WHEN WS-DTI-RATIO-AT <= 20
073300                 MOVE 10 TO WS-DTI-RISK-AT
073400             WHEN WS-DTI-RATIO-AT <= 30
073500                 MOVE 25 TO WS-DTI-RISK-AT
073600             WHEN WS-DTI-RATIO-AT <= 40
073700                 MOVE 50 TO WS-DTI-RISK-AT
073800             WHEN WS-DTI-RATIO-AT <= 50
073900                 MOVE 75 TO WS-DTI-RISK-AT
074000             WHEN OTHER
074100                 MOVE 95 TO WS-DTI-RISK-AT
074200         END-EVALUATE
074300     END-IF.
074400 3200-EXIT.
074500     EXIT.
074600 3300-COMPUTE-DELINQ-RISK.
074700     EVALUATE WS-BUR-NBR-DELINQ-CT
074800         WHEN 0
074900             MOVE 5  TO WS-DELINQ-RISK-AT
075000         WHEN 1
075100             MOVE 40 TO WS-DELINQ-RISK-AT
075200         WHEN 2
075300             MOVE 70 TO WS-DELINQ-RISK-AT
075400         WHEN OTHER
075500             MOVE 95 TO WS-DELINQ-RISK-AT
075600     END-EVALUATE.
075700 3300-EXIT.
075800     EXIT.
075900 3400-COMPUTE-INQUIRY-RISK.
076000     EVALUATE TRUE
076100         WHEN WS-BUR-NBR-INQUIRY-CT <= 1
076200             MOVE 10 TO WS-INQUIRY-RISK-AT
076300         WHEN WS-BUR-NBR-INQUIRY-CT <= 3
076400             MOVE 30 TO WS-INQUIRY-RISK-AT
076500         WHEN WS-BUR-NBR-INQUIRY-CT <= 5
076600             MOVE 60 TO WS-INQUIRY-RISK-AT
076700         WHEN OTHER
076800             MOVE 85 TO WS-INQUIRY-RISK-AT
076900     END-EVALUATE.
077000 3400-EXIT.
077100     EXIT.
077200 3500-COMPUTE-UTILIZATION-RISK.
077300     IF WS-BUR-CC-TOTAL-LIM-AT = ZERO
077400         MOVE 50 TO WS-UTILIZATION-RISK-AT
077500     ELSE
077600         COMPUTE WS-UTILIZATION-AT ROUNDED =
077700             (WS-BUR-CC-TOTAL-BAL-AT / WS-BUR-CC-TOTAL-LIM-AT) * 100
077800         EVALUATE TRUE
077900             WHEN WS-UTILIZATION-AT <= 10
078000                 MOVE 5  TO WS-UTILIZATION-RISK-AT
078100             WHEN WS-UTILIZATION-AT <= 30
078200                 MOVE 20 TO WS-UTILIZATION-RISK-AT
078300             WHEN WS-UTILIZATION-AT <= 50
078400                 MOVE 45 TO WS-UTILIZATION-RISK-AT
078500             WHEN WS-UTILIZATION-AT <= 70
078600                 MOVE 70 TO WS-UTILIZATION-RISK-AT
078700             WHEN OTHER
078800                 MOVE 90 TO WS-UTILIZATION-RISK-AT
078900         END-EVALUATE
079000     END-IF.
079100 3500-EXIT.
079200     EXIT.
079300 3600-COMPUTE-WEIGHTED-TOTAL.
079400     COMPUTE WS-TOTAL-RISK-SCORE-AT ROUNDED =
079500         (WS-CREDIT-SCORE-RISK-AT * 0.35) +
079600         (WS-DTI-RISK-AT * 0.25) +
079700         (WS-DELINQ-RISK-AT * 0.20) +
079800         (WS-UTILIZATION-RISK-AT * 0.15) +
079900         (WS-INQUIRY-RISK-AT * 0.05).
080000 3600-EXIT.
080100     EXIT.
080200 3700-COMPUTE-APPROVED-LIMIT.
080300     COMPUTE WS-BASE-LIMIT-AT =
080400         CCAP-ANNUAL-INCOME-AT * 0.20.
080500     COMPUTE WS-RISK-MULTIPLIER-AT ROUNDED =
080600         (100 - WS-TOTAL-RISK-SCORE-AT) / 100.
080700     COMPUTE WS-CALCULATED-LIMIT-AT =
080800         WS-BASE-LIMIT-AT * WS-RISK-MULTIPLIER-AT.
080900     IF WS-CALCULATED-LIMIT-AT < CCAP-REQUESTED-LIMIT-AT
081000         MOVE WS-CALCULATED-LIMIT-AT TO WS-APPROVED-LIMIT-RAW-AT
081100     ELSE
081200         MOVE CCAP-REQUESTED-LIMIT-AT TO WS-APPROVED-LIMIT-RAW-AT
081300     END-IF.
081400     COMPUTE WS-LIMIT-ROUND-UNITS-NBR ROUNDED =
081500         WS-APPROVED-LIMIT-RAW-AT / 500.
081600     COMPUTE WS-DECISION-APPROVED-LIMIT-AT =
081700         WS-LIMIT-ROUND-UNITS-NBR * 500.
081800 3700-EXIT.
081900     EXIT.
082000*-----------------------------------------------------------------
082100* 5000-SERIES - END-OF-RUN SUMMARY REPORT.
082200*-----------------------------------------------------------------
082300 5000-PRODUCE-SUMMARY-REPORT.
082400     PERFORM 5100-WRITE-TITLE-LINES THRU 5100-EXIT.
082500     PERFORM 5200-WRITE-DETAIL-LINES THRU 5200-EXIT.
082600 5000-EXIT.
082700     EXIT.
082800 5100-WRITE-TITLE-LINES.
082900     MOVE SPACES TO CCSR-SUMMARY-LINE-AREA.
083000     MOVE '1' TO CCSR-TITLE-CARRIAGE-CTL-CD.
083100     MOVE 'CREDIT CARD APPLICATION DECISION SUMMARY'
083200         TO CCSR-TITLE-TXT.
083300     STRING WS-RUN-DATE-MM '/' WS-RUN-DATE-DD '/'
083400             WS-RUN-DATE-CENTURY-TXT WS-RUN-DATE-YY
083500         DELIMITED BY SIZE INTO CCSR-TITLE-RUN-DATE-DT
083600     END-STRING.
083700     WRITE CCSR-SUMMARY-LINE-AREA FROM CCSR-TITLE-LINE-AREA.
083800     MOVE SPACES TO CCSR-SUMMARY-LINE-AREA.
083900     MOVE ' ' TO CCSR-RULE-CARRIAGE-CTL-CD.
084000     MOVE ALL '-' TO CCSR-RULE-DASH-TXT.
084100     WRITE CCSR-SUMMARY-LINE-AREA FROM CCSR-RULE-LINE-AREA.
084200 5100-EXIT.
084300     EXIT.
084400 5200-WRITE-DETAIL-LINES.
084500     MOVE SPACES TO CCSR-SUMMARY-LINE-AREA.
084600     MOVE ' ' TO CCSR-CARRIAGE-CTL-CD.
084700     MOVE 'APPLICATIONS PROCESSED .......' TO CCSR-LINE-LABEL-TXT.
084800     MOVE WS-RECORDS-READ-CT TO CCSR-LINE-VALUE-NBR.
084900     WRITE CCSR-SUMMARY-LINE-AREA.
085000     MOVE ' ' TO CCSR-CARRIAGE-CTL-CD.
085100     MOVE 'APPROVED ......................' TO CCSR-LINE-LABEL-TXT.
085200     MOVE WS-APPROVED-CT TO CCSR-LINE-VALUE-NBR.
085300     WRITE CCSR-SUMMARY-LINE-AREA.
085400     MOVE ' ' TO CCSR-CARRIAGE-CTL-CD.
085500     MOVE 'REJECTED ......................' TO CCSR-LINE-LABEL-TXT.
085600     MOVE WS-REJECTED-CT TO CCSR-LINE-VALUE-NBR.
085700     WRITE CCSR-SUMMARY-LINE-AREA.
085800     MOVE ' ' TO CCSR-CARRIAGE-CTL-CD.
085900     MOVE '  REJECTED - COMPLIANCE .......' TO CCSR-LINE-LABEL-TXT.
086000     MOVE WS-REJECTED-COMPLIANCE-CT TO CCSR-LINE-VALUE-NBR.
086100     WRITE CCSR-SUMMARY-LINE-AREA.
086200     MOVE ' ' TO CCSR-CARRIAGE-CTL-CD.
086300     MOVE '  REJECTED - CREDIT SCORE .....' TO CCSR-LINE-LABEL-TXT.
086400     MOVE WS-REJECTED-CREDIT-CT TO CCSR-LINE-VALUE-NBR.
086500     WRITE CCSR-SUMMARY-LINE-AREA.
086600     MOVE ' ' TO CCSR-CARRIAGE-CTL-CD.
086700     MOVE '  REJECTED - RISK SCORE .......' TO CCSR-LINE-LABEL-TXT.
086800     MOVE WS-REJECTED-RISK-CT TO CCSR-LINE-VALUE-NBR.
086900     WRITE CCSR-SUMMARY-LINE-AREA.
087000     MOVE SPACES TO CCSR-SUMMARY-LINE-AREA.
087100     MOVE ' ' TO CCSR-ALT-CARRIAGE-CTL-CD.
087200     MOVE 'TOTAL APPROVED LIMIT ..........'
087300         TO CCSR-ALT-LINE-LABEL-TXT.
087400     MOVE WS-TOTAL-APPROVED-LIMIT-AT TO CCSR-ALT-LINE-VALUE-AT.
087500     WRITE CCSR-SUMMARY-LINE-AREA FROM CCSR-SUMMARY-LINE-ALT.
087600 5200-EXIT.
087700     EXIT.
