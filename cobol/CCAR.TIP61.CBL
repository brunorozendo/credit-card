000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CCAR-APPLICATION-REQUEST.
000300 AUTHOR.        R T MCNALLY.
000400 INSTALLATION.  CONSUMER CARD SERVICES - DST.
000500 DATE-WRITTEN.  04/02/87.
000600 DATE-COMPILED. 04/02/87.
000700 SECURITY.      DST INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*  CCAR-APPLICATION-REQUEST IS THE RECORD-OF-RECORD LAYOUT FOR   *
001200*  THE INCOMING CARD-APPLICATION EXTRACT.  ONE CCAR RECORD IS    *
001300*  PRODUCED PER APPLICANT BY THE FRONT-END INTAKE SYSTEM AND     *
001400*  CARRIES FORWARD THROUGH DECISIONING UNCHANGED.  THIS MEMBER   *
001500*  IS THE SCHEMA-OF-RECORD FOR THE NIGHTLY DECISIONING RUN AND   *
001600*  FOR YEAR-END AUDIT EXTRACTS - KEEP IN STEP WITH CCDM.B010.    *
001700*                                                                *
001800*****************************************************************
001900*
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300*  DATE      BY    TICKET      DESCRIPTION
002400*  --------  ----  ----------  ------------------------------------
002500*  04/02/87  RTM   CCS-0011    ORIGINAL 180-BYTE EXTRACT LAYOUT.
002600*  11/19/88  RTM   CCS-0037    ADDED CARD-TYPE-CD AND 88-LEVELS FOR
002700*                              GOLD/PLATINUM PRODUCT LAUNCH.
002800*  06/05/90  JFK   CCS-0058    ADDED MAILING ADDRESS BLOCK - PRIOR
002900*                              RELEASE CARRIED HOME STATE ONLY.
003000*                              RECORD GREW PAST ORIGINAL 180 BYTES.
003100*  02/14/92  JFK   CCS-0071    ADDED CCAP-SSN-BRKDN REDEFINES FOR
003200*                              FORMAT EDITING ON INTAKE.
003300*  09/30/93  LMW   CCS-0084    ADDED CCAP-DOB-BRKDN-DT REDEFINES -
003400*                              AGE EDIT NOW DONE IN CCDM.B010.
003500*  03/11/95  LMW   CCS-0102    ADDED CCAP-APPLICANT-NAME-SCAN
003600*                              REDEFINES FOR COMPLIANCE SCREENING.
003700*  08/22/96  DKP   CCS-0119    ANNUAL INCOME WIDENED TO S9(9)V99 -
003800*                              PRIOR S9(7)V99 TOO SMALL FOR JOINT
003900*                              FILERS.
004000*  10/02/98  DKP   CCS-0140    Y2K REMEDIATION - DATE-OF-BIRTH WAS
004100*                              9(6) YYMMDD, NOW 9(8) CCYYMMDD.
004200*  05/17/01  TSB   CCS-0166    ADDED CCAP-AML-PASSED-CD - INTAKE
004300*                              NOW CARRIES THE AML SCREEN RESULT
004400*                              INSTEAD OF DECISIONING RE-DERIVING IT.
004500*  01/09/04  TSB   CCS-0188    ADDED CCAP-IDENT-VERIFIED-CD FOR
004600*                              KYC IDENTITY VERIFICATION FLAG.
004650*  03/02/07  PRM   CCS-0207    SIGN IS TRAILING SEPARATE ADOPTED ON
004660*                              ANNUAL-INCOME-AT AND REQUESTED-
004670*                              LIMIT-AT PER THE CORPORATE SIGNED-
004680*                              NUMERIC STANDARD.  FILLER SHRUNK
004690*                              FROM X(04) TO X(02) TO HOLD THE TWO
004691*                              ADDED SIGN BYTES.
004700*-----------------------------------------------------------------
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-390.
005200 OBJECT-COMPUTER.   IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CCAR-APPLICATION-REQUEST ASSIGN TO CCARDATA
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CCAR-APPLICATION-REQUEST
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD.
006400*
006500* ONE CCAP RECORD PER CREDIT CARD APPLICANT.
006600*
006700 01  CCAP-APPLICATION-RECORD.
006800     05  CCAP-RECORD-TYPE-CD            PIC X(03).
006900         88  CCAP-RECORD-TYPE-APPL          VALUE 'CAR'.
007000     05  CCAP-SEQUENCE-NUMBER-ID        PIC 9(05).
007100     05  CCAP-APPLICANT-NAME-AREA.
007200         10  CCAP-FIRST-NME              PIC X(30).
007300         10  CCAP-LAST-NME               PIC X(30).
007400     05  CCAP-APPLICANT-NAME-SCAN REDEFINES
007500             CCAP-APPLICANT-NAME-AREA    PIC X(60).
007600     05  CCAP-EMAIL-ADR-TXT             PIC X(50).
007700     05  CCAP-SSN-ID                    PIC X(11).
007800     05  CCAP-SSN-BRKDN REDEFINES CCAP-SSN-ID.
007900         10  CCAP-SSN-AREA-NBR           PIC X(03).
008000         10  FILLER                      PIC X(01).
008100         10  CCAP-SSN-GROUP-NBR          PIC X(02).
008200         10  FILLER                      PIC X(01).
008300         10  CCAP-SSN-SERIAL-NBR         PIC X(04).
008400     05  CCAP-DATE-OF-BIRTH-DT           PIC 9(08).
008500     05  CCAP-DOB-BRKDN-DT REDEFINES
008600             CCAP-DATE-OF-BIRTH-DT.
008700         10  CCAP-DOB-CCYY                PIC 9(04).
008800         10  CCAP-DOB-MM                  PIC 9(02).
008900         10  CCAP-DOB-DD                  PIC 9(02).
009000     05  CCAP-ANNUAL-INCOME-AT           PIC S9(9)V99
009010                                              SIGN IS TRAILING SEPARATE.
009100     05  CCAP-EMPLOYMENT-STA-TXT         PIC X(20).
009200     05  CCAP-REQUESTED-LIMIT-AT         PIC S9(7)V99
009210                                              SIGN IS TRAILING SEPARATE.
009300     05  CCAP-CARD-TYPE-CD               PIC X(10).
009400         88  CCAP-CARD-TYPE-CLASSIC          VALUE 'CLASSIC'.
009500         88  CCAP-CARD-TYPE-GOLD             VALUE 'GOLD'.
009600         88  CCAP-CARD-TYPE-PLATINUM         VALUE 'PLATINUM'.
009700         88  CCAP-CARD-TYPE-INFINITE         VALUE 'INFINITE'.
009800     05  CCAP-IDENT-VERIFIED-CD          PIC X(01).
009900         88  CCAP-IDENT-VERIFIED-YES         VALUE 'Y'.
010000         88  CCAP-IDENT-VERIFIED-NO          VALUE 'N'.
010100     05  CCAP-AML-PASSED-CD              PIC X(01).
010200         88  CCAP-AML-PASSED-YES             VALUE 'Y'.
010300         88  CCAP-AML-PASSED-NO              VALUE 'N'.
010400     05  CCAP-MAIL-ADDRESS-AREA.
010500         10  CCAP-STREET-ADR-TXT          PIC X(40).
010600         10  CCAP-CITY-NME                PIC X(20).
010700         10  CCAP-STATE-CD                 PIC X(02).
010800         10  CCAP-ZIP-CDE                  PIC X(10).
010900     05  FILLER                          PIC X(02).
011000 WORKING-STORAGE SECTION.
011050 77  WS-CCAR-SCHEMA-VERSION-CT            PIC S9(3) COMP VALUE 10.
011100 77  WS-CCAR-FILLER                      PIC X(01) VALUE SPACES.
011200 PROCEDURE DIVISION.
011300 0000-LAYOUT-STUB.
011400*    THIS MEMBER IS A LAYOUT-ONLY COMPILE UNIT - NO APPLICATION
011500*    LOGIC RUNS HERE.  CCDM.B010 CARRIES THE MATCHING FD AND IS
011600*    THE PROGRAM THAT ACTUALLY OPENS CCAR-APPLICATION-REQUEST.
011700     STOP RUN.
